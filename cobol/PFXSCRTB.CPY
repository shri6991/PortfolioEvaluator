000100*-----------------------------------------------------------*
000200* PFXSCRTB  -  PORTFOLIO XIRR EVALUATOR
000300* IN-MEMORY SCRIP TABLE.  ONE ENTRY PER DISTINCT SCRIP-CODE
000400* SEEN ACROSS EITHER INPUT FILE, IN FIRST-SEEN ORDER (THE
000500* TRANSACTIONS FILE IS SCANNED BEFORE THE SUMMARY FILE, SO A
000600* SUMMARY-ONLY SCRIP LANDS AFTER EVERY SCRIP THAT TRADED).
000700* REPLACES ANY ISAM/VSAM LOOKUP - THE SHOP HAS NO KEYED FILE
000800* FOR SCRIP MASTER DATA ON THIS JOB, SO 210-FIND-OR-ADD-SCRIP
000900* DOES A STRAIGHT SEQUENTIAL TABLE SCAN.
001000*-----------------------------------------------------------*
001100* 2020-07-22 SANDEEP    TICKET PF-0114 - INITIAL TABLE, 200
001200*                       SCRIP / 30 CASH-FLOW CAPACITY.
001300* 2021-09-03 SANDEEP    TICKET PF-0198 - RAISED TO 500 SCRIPS
001400*                       AFTER THE MERGER PORTFOLIO OVERFLOWED
001500*                       THE OLD TABLE ON THE OVERNIGHT RUN.
001600* 2023-05-09 SANDEEP    TICKET PF-0288 - RAISED CASH-FLOW
001700*                       CAPACITY PER SCRIP TO 60 AND ADDED
001800*                       SCR-HAS-OUTFLOW-SW FOR THE XIRR
001900*                       ELIGIBILITY RULE.
002000*-----------------------------------------------------------*
002100 01  WS-SCRIP-TABLE.
002200     05  WS-SCRIP-COUNT            PIC S9(04) COMP VALUE ZERO.
002210     05  FILLER                    PIC X(04).
002300     05  SCRIP-ENTRY OCCURS 500 TIMES INDEXED BY SCR-IDX.
002400         10  SCR-CODE              PIC X(12).
002500         10  SCR-NAME              PIC X(40).
002600         10  SCR-HOLDING-QTY       PIC 9(07).
002700         10  SCR-CASH-FLOW-COUNT   PIC S9(04) COMP.
002800         10  SCR-HAS-OUTFLOW-SW    PIC X(01).
002900             88  SCR-HAS-OUTFLOW       VALUE 'Y'.
003000         10  SCR-TOTAL-INVESTED    PIC S9(11)V9(02).
003100         10  SCR-TOTAL-INFLOW      PIC S9(11)V9(02).
003200         10  SCR-TOTAL-PNL         PIC S9(11)V9(02).
003300         10  SCR-XIRR-RATE         PIC S9(03)V9(08).
003400         10  SCR-XIRR-ELIGIBLE-SW  PIC X(01).
003500             88  SCR-XIRR-ELIGIBLE     VALUE 'Y'.
003600         10  SCR-WEIGHTED-SCORE    PIC S9(07)V9(06).
003700         10  SCR-FIRST-DATE        PIC 9(08).
003800         10  SCR-LAST-DATE         PIC 9(08).
003900         10  SCR-HOLDING-DAYS      PIC S9(05) COMP.
004000         10  SCR-CASH-FLOWS OCCURS 60 TIMES
004100                            INDEXED BY SCR-CF-IDX.
004200             COPY PFXCFREC REPLACING ==PFX== BY TX.
004300         10  FILLER                PIC X(15).

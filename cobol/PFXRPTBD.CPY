000100*-----------------------------------------------------------*
000200* PFXRPTBD  -  PORTFOLIO XIRR EVALUATOR
000300* DETAIL LINE FOR THE XIRR RESULTS CSV - THE PORTFOLIO ROW
000400* (710-WRITE-PORTFOLIO-ROW) AND EVERY SCRIP ROW
000500* (720-WRITE-SCRIP-ROWS) SHARE THIS LAYOUT.  ALPHA REDEFINES
000600* ARE PROVIDED ON THE THREE COMPOSITE-RATIO FIELDS SO A
000700* BLANK/NAN CAN BE MOVED IN PLACE OF A COMPUTED VALUE - SEE
000800* BUSINESS RULE 7 (SCRIP HAS NO OUTFLOW = NO XIRR).
000900*-----------------------------------------------------------*
001000* 2020-07-24 SANDEEP    TICKET PF-0114 - INITIAL DETAIL LINE.
001100* 2023-05-09 SANDEEP    TICKET PF-0288 - ADDED THE NAN ALPHA
001200*                       REDEFINES AFTER QA REJECTED A ROW OF
001300*                       ZEROES FOR A GIFTED/BONUS SCRIP THAT
001400*                       NEVER HAD A BUY.
001500*-----------------------------------------------------------*
001600 01  RPT-DETAIL-LINE.
001700     05  OUT-CODE                  PIC X(12).
001800     05  FILLER                    PIC X(01) VALUE ','.
001900     05  OUT-NAME                  PIC X(40).
002000     05  FILLER                    PIC X(01) VALUE ','.
002100     05  OUT-XIRR-PCT-ED           PIC -(05)9.999999.
002200     05  OUT-XIRR-PCT-ALPHA REDEFINES OUT-XIRR-PCT-ED
002300                                   PIC X(13).
002400     05  FILLER                    PIC X(01) VALUE ','.
002500     05  OUT-TX-COUNT-ED           PIC ZZZZZZ9.
002600     05  FILLER                    PIC X(01) VALUE ','.
002700     05  OUT-HOLDING-PERIOD        PIC X(30).
002800     05  FILLER                    PIC X(01) VALUE ','.
002900     05  OUT-HELD-QTY-ED           PIC ZZZZZZ9.
003000     05  OUT-HELD-QTY-ALPHA REDEFINES OUT-HELD-QTY-ED
003100                                   PIC X(07).
003200     05  FILLER                    PIC X(01) VALUE ','.
003300     05  OUT-TOTAL-INVESTED-ED     PIC -(10)9.99.
003400     05  FILLER                    PIC X(01) VALUE ','.
003500     05  OUT-TOTAL-PNL-ED          PIC -(10)9.99.
003600     05  FILLER                    PIC X(01) VALUE ','.
003700     05  OUT-WEIGHTED-SCORE-ED     PIC -(06)9.999999.
003800     05  OUT-WEIGHTED-SCORE-ALPHA REDEFINES
003900                               OUT-WEIGHTED-SCORE-ED
004000                                   PIC X(14).
004100     05  FILLER                    PIC X(50) VALUE SPACES.

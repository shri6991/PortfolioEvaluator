000100*-----------------------------------------------------------*
000200* PFXRPTHD  -  PORTFOLIO XIRR EVALUATOR
000300* COLUMN-HEADING LINE FOR THE XIRR RESULTS CSV.  WRITTEN ONCE
000400* BY 700-WRITE-OUTPUT-HEADER, THEN THE PORTFOLIO ROW AND ONE
000500* ROW PER SCRIP FOLLOW USING PFXRPTBD.
000600*-----------------------------------------------------------*
000700* 2020-07-24 SANDEEP    TICKET PF-0114 - INITIAL HEADING.
000800*-----------------------------------------------------------*
000900 01  RPT-HEADER-LINE.
001000     05  FILLER                    PIC X(04) VALUE 'Code'.
001100     05  FILLER                    PIC X(01) VALUE ','.
001200     05  FILLER                    PIC X(04) VALUE 'Name'.
001300     05  FILLER                    PIC X(01) VALUE ','.
001400     05  FILLER                    PIC X(05) VALUE 'XIRR%'.
001500     05  FILLER                    PIC X(01) VALUE ','.
001600     05  FILLER                    PIC X(19)
001700             VALUE 'No. of transactions'.
001800     05  FILLER                    PIC X(01) VALUE ','.
001900     05  FILLER                    PIC X(20)
002000             VALUE 'Total Holding period'.
002100     05  FILLER                    PIC X(01) VALUE ','.
002200     05  FILLER                    PIC X(19)
002300             VALUE 'Currently held qty.'.
002400     05  FILLER                    PIC X(01) VALUE ','.
002500     05  FILLER                    PIC X(18)
002600             VALUE 'Total invested sum'.
002700     05  FILLER                    PIC X(01) VALUE ','.
002800     05  FILLER                    PIC X(09) VALUE 'Total P/L'.
002900     05  FILLER                    PIC X(01) VALUE ','.
003000     05  FILLER                    PIC X(67) VALUE 'Weighted
003100-    ' returns score (XIRR * holding period years *
003200-    ' allocation)'.
003300     05  FILLER                    PIC X(27) VALUE SPACES.

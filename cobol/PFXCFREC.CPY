000100*-----------------------------------------------------------*
000200* PFXCFREC  -  PORTFOLIO XIRR EVALUATOR
000300* ONE DATED CASH-FLOW ENTRY (XIRR-TRANSACTION).  PULLED IN
000400* TWICE WITH REPLACING: ==PFX== BY TX FOR THE CASH-FLOW TABLE
000500* NESTED INSIDE EACH SCRIP-ENTRY (PFXSCRTB), AND ==PFX== BY MX
000600* FOR THE FLATTENED PORTFOLIO-WIDE MASTER CASH-FLOW TABLE
000700* BUILT IN 400-BUILD-MASTER-CASHFLOW-TABLE.
000800*-----------------------------------------------------------*
000900* 2020-07-20 SANDEEP    TICKET PF-0114 - INITIAL LAYOUT.
001000* 2023-05-09 SANDEEP    TICKET PF-0288 - ADDED THE JULIAN-DAY
001100*                       CACHE FIELD SO 600-SOLVE-XIRR-RATE
001200*                       DOES NOT RECOMPUTE IT ON EVERY
001300*                       NEWTON-RAPHSON PASS.
001400*-----------------------------------------------------------*
001500 01  ==PFX==-CASH-FLOW.
001600     05  ==PFX==-AMOUNT            PIC S9(09)V9(02).
001700     05  ==PFX==-WHEN              PIC 9(08).
001800     05  ==PFX==-WHEN-BROKEN REDEFINES ==PFX==-WHEN.
001900         10  ==PFX==-WHEN-CCYY     PIC 9(04).
002000         10  ==PFX==-WHEN-MM       PIC 9(02).
002100         10  ==PFX==-WHEN-DD       PIC 9(02).
002200     05  ==PFX==-JULIAN-DAY        PIC S9(07) COMP.
002300     05  FILLER                    PIC X(05).

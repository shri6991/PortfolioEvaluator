000100*-----------------------------------------------------------*
000200* PFXSUMRC  -  PORTFOLIO XIRR EVALUATOR
000300* PARSED WORKING-STORAGE LAYOUT OF ONE DETAIL LINE OF THE
000400* HOLDINGS-SUMMARY EXTRACT (*_PF_SUMMARY_*.CSV).  BROKEN OUT
000500* AFTER THE 310-PROCESS-SUMMARY UNSTRING.
000600*-----------------------------------------------------------*
000700* 2020-07-16 SANDEEP    TICKET PF-0114 - INITIAL LAYOUT.
000800* 2022-11-30 SANDEEP    TICKET PF-0241 - MARKET-VALUE WIDENED
000900*                       TO 9(09) AFTER OVERFLOW ON A LARGE
001000*                       INDEX-FUND HOLDING.
001100*-----------------------------------------------------------*
001200 01  WS-SUM-PARSED.
001300     05  SUM-SCRIP-CODE            PIC X(12).
001400     05  SUM-SCRIP-NAME            PIC X(40).
001500     05  SUM-HOLDING-QTY           PIC 9(07).
001600     05  SUM-MARKET-VALUE          PIC 9(09)V9(02).
001700     05  FILLER                    PIC X(10).

000100*-----------------------------------------------------------*
000200* PFXTXNRC  -  PORTFOLIO XIRR EVALUATOR
000300* PARSED WORKING-STORAGE LAYOUT OF ONE DETAIL LINE OF THE
000400* HISTORICAL TRANSACTIONS EXTRACT (*_PF_TX_*.CSV).  THE FD
000500* RECORD ON TXN-FILE IS A FLAT LINE; THIS COPYBOOK IS THE
000600* FIELD BREAKOUT AFTER THE 200-PROCESS-TRANSACTIONS UNSTRING.
000700*-----------------------------------------------------------*
000800* 2020-07-14 SANDEEP    TICKET PF-0114 - INITIAL LAYOUT.
000900* 2021-02-02 SANDEEP    TICKET PF-0166 - WIDENED SCRIP-NAME
001000*                       AFTER A TRUNCATED-NAME REJECT ON THE
001100*                       OVERNIGHT RUN.
001200* 1999-01-06 SANDEEP    Y2K - TXN-DATE-YY CONFIRMED WINDOWED
001300*                       (00-68 = 20XX, 69-99 = 19XX) PER THE
001400*                       SHOP-WIDE Y2K SIGN-OFF.
001500*-----------------------------------------------------------*
001600 01  WS-TXN-PARSED.
001700     05  TXN-SCRIP-CODE            PIC X(12).
001800     05  TXN-SCRIP-NAME            PIC X(40).
001900     05  TXN-TYPE                  PIC X(04).
002000     05  TXN-QTY                   PIC 9(07).
002100     05  TXN-PRICE                 PIC 9(07)V9(02).
002200     05  TXN-DATE-EXTERNAL         PIC X(09).
002300     05  TXN-DATE-BROKEN REDEFINES TXN-DATE-EXTERNAL.
002400         10  TXN-DATE-DD           PIC X(02).
002500         10  FILLER                PIC X(01).
002600         10  TXN-DATE-MON          PIC X(03).
002700         10  FILLER                PIC X(01).
002800         10  TXN-DATE-YY           PIC X(02).
002900     05  FILLER                    PIC X(08).

000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Installation: SANDEEP PRAJAPATI - BACK OFFICE BATCH
000400* Date-Written: 24-07-2020
000500* Date-Compiled: 24-07-2020
000600* Security: NONE
000700* Purpose: NIGHTLY BATCH XIRR EVALUATION OF THE PORTFOLIO -
000800*        : READS THE HISTORICAL TRANSACTIONS EXTRACT AND THE
000900*        : HOLDINGS-SUMMARY EXTRACT, BUILDS A DATED CASH-FLOW
001000*        : LIST PER SCRIP AND FOR THE WHOLE PORTFOLIO, SOLVES
001100*        : FOR XIRR% (NEWTON-RAPHSON WITH BISECTION FALLBACK)
001200*        : AND WRITES THE XIRR RESULTS CSV REPORT.
001300* Tectonics: COBC
001400******************************************************************
001500* CHANGE LOG
001600*-----------------------------------------------------------*
001700* 2020-07-24 SANDEEP    TICKET PF-0114 - INITIAL VERSION.
001800*                       TRANSACTION + SUMMARY INGEST, SCRIP
001900*                       TABLE, PORTFOLIO ROW ONLY.
002000* 2020-08-11 SANDEEP    TICKET PF-0129 - ADDED PER-SCRIP ROWS
002100*                       AND THE WEIGHTED-RETURNS-SCORE COLUMN.
002200* 2020-09-02 SANDEEP    TICKET PF-0137 - NEWTON-RAPHSON WAS
002300*                       LOOPING FOREVER ON A SINGLE-SIDED
002400*                       CASH-FLOW LIST (ALL INFLOWS, NO BUY).
002500*                       ADDED THE XIRR-ELIGIBILITY CHECK SO
002600*                       THOSE SCRIPS REPORT NAN INSTEAD.
002700* 1999-01-06 SANDEEP    Y2K - WINDOWED THE 2-DIGIT TXN YEAR
002800*                       (00-68 = 20XX, 69-99 = 19XX) PER THE
002900*                       SHOP-WIDE Y2K SIGN-OFF. RAN THE FULL
003000*                       REGRESSION SUITE ACROSS THE CENTURY
003100*                       BOUNDARY, NO EXCEPTIONS RAISED.
003200* 2021-09-03 SANDEEP    TICKET PF-0198 - RAISED SCRIP TABLE TO
003300*                       500 ENTRIES (SEE PFXSCRTB).
003400* 2022-03-14 SANDEEP    TICKET PF-0219 - NEWTON-RAPHSON NOW
003500*                       FALLS BACK TO BISECTION WHEN THE RATE
003600*                       WANDERS OUTSIDE (-0.9999, 10) OR THE
003700*                       SLOPE GOES TO ZERO, RATHER THAN
003800*                       ABENDING THE WHOLE RUN.
003900* 2023-05-09 SANDEEP    TICKET PF-0288 - A BAD DATE ON ONE
004000*                       SCRIP'S ROW USED TO ABORT THE WHOLE
004100*                       REPORT.  720-WRITE-SCRIP-ROWS NOW
004200*                       ISOLATES A BAD SCRIP AND SKIPS IT
004300*                       INSTEAD (SEE WS-SCRIP-ERROR-SW).
004400* 2024-01-22 SANDEEP    TICKET PF-0305 - ZERO-PORTFOLIO-
004500*                       INVESTED GUARD ADDED AHEAD OF THE
004600*                       WEIGHTED-SCORE COMPUTE (740).
004700******************************************************************
004800*-----------------------*
004900 IDENTIFICATION DIVISION.
005000*-----------------------*
005100 PROGRAM-ID. PFXIRR01.
005200 AUTHOR. SANDEEP.
005300 INSTALLATION. SANDEEP PRAJAPATI - BACK OFFICE BATCH.
005400 DATE-WRITTEN. 24-07-2020.
005500 DATE-COMPILED. 24-07-2020.
005600 SECURITY. NONE.
005700*-----------------------*
005800 ENVIRONMENT DIVISION.
005900*-----------------------*
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON  STATUS IS PFX-YEAR-END-RERUN
006400            OFF STATUS IS PFX-NORMAL-RUN
006500     CLASS MONTH-ALPHA IS 'A' THRU 'Z'.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000     SELECT TXN-FILE ASSIGN TO TXNFILE
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS  IS  WS-TXNFILE-STATUS.
007300*
007400     SELECT SUM-FILE ASSIGN TO SUMFILE
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS  IS  WS-SUMFILE-STATUS.
007700*
007800     SELECT RPT-FILE ASSIGN TO RPTFILE
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS  IS  WS-RPTFILE-STATUS.
008100*
008200*-----------------------*
008300 DATA DIVISION.
008400*-----------------------*
008500 FILE SECTION.
008600*
008700 FD  TXN-FILE RECORDING MODE F.
008800 01  TXN-REC.
008900     05  TXN-LINE-IN           PIC X(158).
009000     05  FILLER                PIC X(02).
009100*
009200 FD  SUM-FILE RECORDING MODE F.
009300 01  SUM-REC.
009400     05  SUM-LINE-IN           PIC X(158).
009500     05  FILLER                PIC X(02).
009600*
009700 FD  RPT-FILE RECORDING MODE F.
009800 01  RPT-REC.
009900     05  RPT-LINE-OUT          PIC X(198).
010000     05  FILLER                PIC X(02).
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400 01  SYSTEM-DATE-AND-TIME.
010500     05  CURRENT-DATE.
010600         10  CURRENT-YEAR           PIC 9(02).
010700         10  CURRENT-MONTH          PIC 9(02).
010800         10  CURRENT-DAY            PIC 9(02).
010900     05  CURRENT-TIME.
011000         10  CURRENT-HOUR           PIC 9(02).
011100         10  CURRENT-MINUTE         PIC 9(02).
011200         10  CURRENT-SECOND         PIC 9(02).
011300         10  CURRENT-HNDSEC         PIC 9(02).
011400     05  FILLER                     PIC X(02).
011500*
011600 01  WS-FIELDS.
011700     05  WS-TXNFILE-STATUS          PIC X(02) VALUE SPACES.
011800     05  WS-SUMFILE-STATUS          PIC X(02) VALUE SPACES.
011900     05  WS-RPTFILE-STATUS          PIC X(02) VALUE SPACES.
012000     05  WS-TXN-EOF-SW              PIC X(01) VALUE 'N'.
012100         88  WS-TXN-EOF                 VALUE 'Y'.
012200     05  WS-SUM-EOF-SW              PIC X(01) VALUE 'N'.
012300         88  WS-SUM-EOF                 VALUE 'Y'.
012400     05  WS-TXN-HEADER-SW           PIC X(01) VALUE 'Y'.
012500         88  WS-TXN-IS-HEADER           VALUE 'Y'.
012600     05  WS-SUM-HEADER-SW           PIC X(01) VALUE 'Y'.
012700         88  WS-SUM-IS-HEADER           VALUE 'Y'.
012800     05  WS-SCRIP-ERROR-SW          PIC X(01) VALUE 'N'.
012900         88  WS-SCRIP-IN-ERROR          VALUE 'Y'.
013000     05  WS-ABEND-SW                PIC X(01) VALUE 'N'.
013100         88  WS-ABEND-CONDITION         VALUE 'Y'.
013200     05  FILLER                     PIC X(02).
013300*
013400 01  WS-RUN-DATE-FIELDS.
013500     05  WS-RUN-CCYYMMDD            PIC 9(08).
013600     05  WS-RUN-CCYYMMDD-BROKEN REDEFINES WS-RUN-CCYYMMDD.
013700         10  WS-RUN-CCYY            PIC 9(04).
013800         10  WS-RUN-MM              PIC 9(02).
013900         10  WS-RUN-DD              PIC 9(02).
014000     05  WS-RUN-JULIAN-DAY          PIC S9(09) COMP.
014100     05  FILLER                     PIC X(02).
014200*
014300* TRANSACTIONS-CSV COLUMN BREAKOUT (COL 13 = DATE, PER THE
014400* EXTRACT LAYOUT - SEE PFXTXNRC FOR THE FIELDS WE ACTUALLY USE).
014500*
014600 01  WS-TXN-COLUMNS.
014700     05  WS-TXN-COL-01              PIC X(12).
014800     05  WS-TXN-COL-02              PIC X(40).
014900     05  WS-TXN-COL-03              PIC X(20).
015000     05  WS-TXN-COL-04              PIC X(04).
015100     05  WS-TXN-COL-05              PIC X(10).
015200     05  WS-TXN-COL-06              PIC X(14).
015300     05  WS-TXN-COL-07              PIC X(20).
015400     05  WS-TXN-COL-08              PIC X(20).
015500     05  WS-TXN-COL-09              PIC X(20).
015600     05  WS-TXN-COL-10              PIC X(20).
015700     05  WS-TXN-COL-11              PIC X(20).
015800     05  WS-TXN-COL-12              PIC X(20).
015900     05  WS-TXN-COL-13              PIC X(09).
016000     05  FILLER                     PIC X(02).
016100*
016200* HOLDINGS-SUMMARY-CSV COLUMN BREAKOUT (COL 4 = HOLDING QTY,
016300* COL 9 = MARKET VALUE, PER THE EXTRACT LAYOUT).
016400*
016500 01  WS-SUM-COLUMNS.
016600     05  WS-SUM-COL-01              PIC X(12).
016700     05  WS-SUM-COL-02              PIC X(40).
016800     05  WS-SUM-COL-03              PIC X(20).
016900     05  WS-SUM-COL-04              PIC X(10).
017000     05  WS-SUM-COL-05              PIC X(20).
017100     05  WS-SUM-COL-06              PIC X(20).
017200     05  WS-SUM-COL-07              PIC X(20).
017300     05  WS-SUM-COL-08              PIC X(20).
017400     05  WS-SUM-COL-09              PIC X(14).
017500     05  FILLER                     PIC X(02).
017600*
017700     COPY PFXTXNRC.
017800     COPY PFXSUMRC.
017900     COPY PFXSCRTB.
018000*
018100* PORTFOLIO-WIDE MASTER CASH-FLOW TABLE - THE FLATTENED
018200* CONCATENATION OF EVERY SCRIP'S CASH FLOWS (BATCH FLOW STEP 5).
018300*
018400 01  WS-MASTER-TABLE.
018500     05  WS-MASTER-CF-COUNT         PIC S9(05) COMP VALUE ZERO.
018600     05  FILLER                     PIC X(04).
018700     05  MASTER-CASH-FLOW OCCURS 8000 TIMES
018800                         INDEXED BY MX-IDX.
018900         COPY PFXCFREC REPLACING ==PFX== BY MX.
019000*
019100* GENERIC XIRR-SOLVER SCRATCH TABLE - 600-SOLVE-XIRR-RATE
019200* ALWAYS WORKS AGAINST THIS TABLE, WHICH THE CALLER LOADS
019300* FIRST (510 FOR THE PORTFOLIO, 735 FOR ONE SCRIP).
019400*
019500 01  WS-XIRR-CF-TABLE.
019600     05  WS-XIRR-CF-COUNT           PIC S9(05) COMP VALUE ZERO.
019700     05  FILLER                     PIC X(04).
019800     05  XIRR-CF-ENTRY OCCURS 8000 TIMES
019900                       INDEXED BY XCF-IDX.
020000         COPY PFXCFREC REPLACING ==PFX== BY XC.
020100*
020200 01  WS-XIRR-WORK.
020300     05  WS-XIRR-BASE-JULIAN        PIC S9(09) COMP.
020400     05  WS-XIRR-RATE               PIC S9(03)V9(08).
020500     05  WS-XIRR-RATE-NEW           PIC S9(03)V9(08).
020600     05  WS-XIRR-NPV                PIC S9(11)V9(06).
020700     05  WS-XIRR-SLOPE              PIC S9(11)V9(06).
020800     05  WS-XIRR-YEARS              PIC S9(03)V9(08).
020900     05  WS-XIRR-DISCOUNT           PIC S9(07)V9(08).
021000     05  WS-XIRR-ITER-COUNT         PIC S9(03) COMP VALUE ZERO.
021100     05  WS-XIRR-BI-ITER-COUNT      PIC S9(03) COMP VALUE ZERO.
021200     05  WS-XIRR-CONVERGED-SW       PIC X(01) VALUE 'N'.
021300         88  WS-XIRR-CONVERGED          VALUE 'Y'.
021400     05  WS-XIRR-DIVERGED-SW        PIC X(01) VALUE 'N'.
021500         88  WS-XIRR-DIVERGED            VALUE 'Y'.
021600     05  WS-XIRR-HAS-OUTFLOW-SW     PIC X(01) VALUE 'N'.
021700         88  WS-XIRR-HAS-OUTFLOW         VALUE 'Y'.
021800     05  WS-XIRR-HAS-INFLOW-SW      PIC X(01) VALUE 'N'.
021900         88  WS-XIRR-HAS-INFLOW          VALUE 'Y'.
022000     05  WS-XIRR-RESULT-VALID-SW    PIC X(01) VALUE 'N'.
022100         88  WS-XIRR-RESULT-VALID        VALUE 'Y'.
022200     05  WS-XIRR-LOW                PIC S9(03)V9(08).
022300     05  WS-XIRR-HIGH               PIC S9(03)V9(08).
022400     05  WS-XIRR-MID                PIC S9(03)V9(08).
022500     05  WS-XIRR-NPV-LOW            PIC S9(11)V9(06).
022600     05  WS-XIRR-NPV-MID            PIC S9(11)V9(06).
022700     05  FILLER                     PIC X(10).
022800*
022900* SORT WORK FIELDS FOR 640-SORT-XIRR-CASHFLOWS (STRAIGHT
023000* INSERTION SORT - THE TABLE NEVER HOLDS MORE THAN A FEW
023100* HUNDRED ROWS FOR ANY ONE SCRIP OR EVEN THE FULL PORTFOLIO).
023200*
023300 01  WS-SORT-WORK.
023400     05  WS-SORT-OUTER             PIC S9(05) COMP.
023500     05  WS-SORT-INNER             PIC S9(05) COMP.
023600     05  WS-SORT-HOLD-AMOUNT       PIC S9(09)V9(02).
023700     05  WS-SORT-HOLD-WHEN         PIC 9(08).
023800     05  WS-SORT-HOLD-JULIAN       PIC S9(07) COMP.
023900     05  FILLER                    PIC X(05).
024000*
024100* DATE-PARSING WORK AREA (230/235 - DD-MON-YY TO CCYYMMDD).
024200*
024300 01  WS-DATE-PARSE-WORK.
024400     05  WS-DP-DD                  PIC 9(02).
024500     05  WS-DP-MON-TEXT            PIC X(03).
024600     05  WS-DP-YY                  PIC 9(02).
024700     05  WS-DP-MM                  PIC 9(02).
024800     05  WS-DP-CCYY                PIC 9(04).
024900     05  WS-DP-CCYYMMDD            PIC 9(08).
025000     05  WS-DP-FOUND-SW            PIC X(01) VALUE 'N'.
025100         88  WS-DP-MONTH-FOUND         VALUE 'Y'.
025200     05  FILLER                    PIC X(05).
025300*
025400 01  WS-MONTH-TABLE.
025500     05  WS-MONTH-ENTRY OCCURS 12 TIMES INDEXED BY MTH-IDX.
025600         10  WS-MONTH-ABBR         PIC X(03).
025700         10  WS-MONTH-NUM          PIC 9(02).
025800     05  FILLER                    PIC X(02).
025900*
026000 01  WS-DAYS-IN-MONTH-TABLE.
026100     05  WS-DIM-ENTRY OCCURS 12 TIMES INDEXED BY DIM-IDX.
026200         10  WS-DIM-DAYS           PIC 9(02).
026300     05  FILLER                    PIC X(02).
026400*
026500* GENERIC DECIMAL-TEXT PARSE WORK AREA (250-PARSE-DECIMAL-TEXT)
026600* - THE SHOP HAS NO NUMVAL FUNCTION, SO A CSV CELL LIKE
026700* "1234.56" IS SPLIT ON THE DECIMAL POINT AND EACH HALF MOVED
026800* INTO ITS OWN SUB-FIELD OF A GROUP REDEFINED AS THE TRUE
026900* IMPLIED-DECIMAL NUMERIC ITEM.
027000*
027100 01  WS-DECIMAL-PARSE.
027200     05  WS-DEC-TEXT               PIC X(16).
027300     05  WS-DEC-INT-TEXT           PIC X(11).
027400     05  WS-DEC-DEC-TEXT           PIC X(04).
027500     05  WS-DEC-VALUE-GRP.
027600         10  WS-DEC-VALUE-INT      PIC 9(09).
027700         10  WS-DEC-VALUE-DEC      PIC 9(02).
027800     05  WS-DEC-VALUE REDEFINES WS-DEC-VALUE-GRP
027900                                   PIC 9(09)V9(02).
028000     05  FILLER                    PIC X(05).
028100*
028200* JULIAN-DAY CONVERSION WORK AREA (240/245 - GENERIC CALENDAR
028300* <-> JULIAN-DAY-NUMBER SUBROUTINES SHARED BY EVERY PARAGRAPH
028400* THAT NEEDS A DAY COUNT OR A DATE-PLUS-N-DAYS RESULT).
028500*
028600 01  WS-JULIAN-WORK.
028700     05  WS-JUL-CCYY               PIC S9(05) COMP.
028800     05  WS-JUL-MM                 PIC S9(03) COMP.
028900     05  WS-JUL-DD                 PIC S9(03) COMP.
029000     05  WS-JUL-A                  PIC S9(05) COMP.
029100     05  WS-JUL-Y2                 PIC S9(05) COMP.
029200     05  WS-JUL-M2                 PIC S9(05) COMP.
029300     05  WS-JUL-T1                 PIC S9(09) COMP.
029400     05  WS-JUL-RESULT             PIC S9(09) COMP.
029500     05  WS-JUL-B                  PIC S9(09) COMP.
029600     05  WS-JUL-C                  PIC S9(09) COMP.
029700     05  WS-JUL-D                  PIC S9(09) COMP.
029800     05  WS-JUL-E                  PIC S9(09) COMP.
029900     05  WS-JUL-M                  PIC S9(09) COMP.
030000     05  WS-LEAP-YEAR-SW           PIC X(01) VALUE 'N'.
030100         88  WS-LEAP-YEAR              VALUE 'Y'.
030200     05  FILLER                    PIC X(02).
030300*
030400* HOLDING-PERIOD FORMATTER WORK AREA (750-FORMAT-HOLDING-PERIOD).
030500*
030600 01  WS-PERIOD-WORK.
030700     05  WS-PERIOD-DAYS-REMAIN     PIC S9(07) COMP.
030800     05  WS-PERIOD-CCYY            PIC S9(05) COMP.
030900     05  WS-PERIOD-MM              PIC S9(03) COMP.
031000     05  WS-PERIOD-YEARS-OUT       PIC S9(05) COMP VALUE ZERO.
031100     05  WS-PERIOD-MONTHS-OUT      PIC S9(05) COMP VALUE ZERO.
031200     05  WS-PERIOD-DAYS-OUT        PIC S9(05) COMP VALUE ZERO.
031300     05  WS-PERIOD-YEAR-LEN        PIC S9(05) COMP.
031400     05  WS-PERIOD-MONTH-LEN       PIC S9(05) COMP.
031500     05  WS-PERIOD-YEARS-ED        PIC Z(04)9.
031600     05  WS-PERIOD-MONTHS-ED       PIC Z9.
031700     05  WS-PERIOD-DAYS-ED         PIC Z9.
031800     05  FILLER                    PIC X(02).
031900*
032000* GENERAL WORK FIELDS USED ACROSS SEVERAL PARAGRAPHS.
032100*
032200 01  WS-GENERAL-WORK.
032300     05  WS-TX-TYPE-WORK           PIC X(04).
032400     05  WS-TX-AMOUNT              PIC S9(09)V9(02).
032500     05  WS-TX-QTY                 PIC 9(07).
032600     05  WS-SCRIP-FOUND-IDX        PIC S9(04) COMP VALUE ZERO.
032700     05  WS-COMMA-DELIM            PIC X(01) VALUE ','.
032800     05  WS-PORT-TOTAL-INVESTED    PIC S9(11)V9(02).
032900     05  WS-PORT-TOTAL-INFLOW      PIC S9(11)V9(02).
033000     05  WS-PORT-TOTAL-PNL         PIC S9(11)V9(02).
033100     05  WS-PORT-TX-COUNT          PIC 9(07).
033200     05  WS-PORT-XIRR-RATE         PIC S9(03)V9(08).
033300     05  WS-PORT-FIRST-JULIAN      PIC S9(09) COMP.
033400     05  WS-PORT-LAST-JULIAN       PIC S9(09) COMP.
033500     05  WS-PORT-HOLDING-DAYS      PIC S9(07) COMP.
033600     05  WS-SCRIP-WEIGHTED-BASE    PIC S9(11)V9(06).
033700     05  ERR-MSG-DATA1             PIC X(35) VALUE SPACES.
033800     05  ERR-MSG-DATA2             PIC X(45) VALUE SPACES.
033900     05  FILLER                    PIC X(02).
034000*
034100     COPY PFXRPTHD.
034200     COPY PFXRPTBD.
034300*
034400*-----------------------*
034500 PROCEDURE DIVISION.
034600*-----------------------*
034700 000-MAIN-PROCESS.
034800*
034900     ACCEPT CURRENT-DATE FROM DATE.
035000     ACCEPT CURRENT-TIME FROM TIME.
035100*
035200     DISPLAY '****** PORTFOLIO XIRR EVALUATOR - PFXIRR01 ******'.
035300     DISPLAY 'RUN STARTED DATE = ' CURRENT-MONTH '/'
035400            CURRENT-DAY '/' CURRENT-YEAR  '  (mm/dd/yy)'.
035500     DISPLAY '            TIME = ' CURRENT-HOUR ':'
035600            CURRENT-MINUTE ':' CURRENT-SECOND.
035700*
035800     PERFORM 800-INIT-RUN-DATE.
035900     PERFORM 810-LOAD-MONTH-TABLE.
036000     PERFORM 820-LOAD-DAYS-IN-MONTH-TABLE.
036100*
036200     PERFORM 100-OPEN-FILES.
036300*
036400     PERFORM 110-READ-TRANSACTION-RECORD.
036500     PERFORM 110-READ-TRANSACTION-RECORD.
036600     PERFORM 200-PROCESS-TRANSACTIONS
036700         UNTIL WS-TXN-EOF.
036800*
036900     PERFORM 300-READ-SUMMARY-RECORD.
037000     PERFORM 300-READ-SUMMARY-RECORD.
037100     PERFORM 310-PROCESS-SUMMARY
037200         UNTIL WS-SUM-EOF.
037300*
037400     PERFORM 400-BUILD-MASTER-CASHFLOW-TABLE.
037500     PERFORM 500-COMPUTE-PORTFOLIO-TOTALS.
037600*
037700     PERFORM 700-WRITE-OUTPUT-HEADER.
037800     PERFORM 710-WRITE-PORTFOLIO-ROW.
037900     PERFORM 720-WRITE-SCRIP-ROWS
038000         VARYING SCR-IDX FROM 1 BY 1
038100             UNTIL SCR-IDX > WS-SCRIP-COUNT.
038200*
038300     PERFORM 900-CLOSE-FILES.
038400*
038500     DISPLAY '****** PFXIRR01 RUN COMPLETE ******'.
038600     IF WS-ABEND-CONDITION
038700         STOP RUN WITH ERROR STATUS 16
038800     ELSE
038900         STOP RUN
039000     END-IF.
039100*
039200 100-OPEN-FILES.
039300*
039400     OPEN INPUT  TXN-FILE.
039500     OPEN INPUT  SUM-FILE.
039600     OPEN OUTPUT RPT-FILE.
039700     DISPLAY 'TXNFILE OPEN STATUS: ' WS-TXNFILE-STATUS.
039800     DISPLAY 'SUMFILE OPEN STATUS: ' WS-SUMFILE-STATUS.
039900     DISPLAY 'RPTFILE OPEN STATUS: ' WS-RPTFILE-STATUS.
040000*
040100 110-READ-TRANSACTION-RECORD.
040200*
040300     IF WS-TXN-IS-HEADER
040400         READ TXN-FILE
040500             AT END MOVE 'Y' TO WS-TXN-EOF-SW
040600         END-READ
040700         MOVE 'N' TO WS-TXN-HEADER-SW
040800     ELSE
040900         READ TXN-FILE
041000             AT END MOVE 'Y' TO WS-TXN-EOF-SW
041100         END-READ
041200     END-IF.
041300*
041400 200-PROCESS-TRANSACTIONS.
041500*
041600     MOVE SPACES TO WS-TXN-COLUMNS.
041700     UNSTRING TXN-LINE-IN DELIMITED BY WS-COMMA-DELIM
041800         INTO WS-TXN-COL-01 WS-TXN-COL-02 WS-TXN-COL-03
041900              WS-TXN-COL-04 WS-TXN-COL-05 WS-TXN-COL-06
042000              WS-TXN-COL-07 WS-TXN-COL-08 WS-TXN-COL-09
042100              WS-TXN-COL-10 WS-TXN-COL-11 WS-TXN-COL-12
042200              WS-TXN-COL-13
042300     END-UNSTRING.
042400*
042500     MOVE WS-TXN-COL-01           TO TXN-SCRIP-CODE.
042600     MOVE WS-TXN-COL-02           TO TXN-SCRIP-NAME.
042700     MOVE WS-TXN-COL-04           TO TXN-TYPE.
042800     MOVE WS-TXN-COL-05(1:7)      TO TXN-QTY.
042900     MOVE WS-TXN-COL-06           TO WS-DEC-TEXT.
043000     PERFORM 250-PARSE-DECIMAL-TEXT.
043100     MOVE WS-DEC-VALUE            TO TXN-PRICE.
043200     MOVE WS-TXN-COL-13           TO TXN-DATE-EXTERNAL.
043300*
043400     PERFORM 210-FIND-OR-ADD-SCRIP.
043500     PERFORM 230-PARSE-TX-DATE.
043600     IF NOT WS-ABEND-CONDITION
043700         PERFORM 220-BUILD-TX-CASH-FLOW
043800     END-IF.
043900*
044000     PERFORM 110-READ-TRANSACTION-RECORD.
044100*
044200 210-FIND-OR-ADD-SCRIP.
044300*
044400     MOVE ZERO TO WS-SCRIP-FOUND-IDX.
044500     PERFORM 211-SCAN-ONE-SCRIP-ENTRY
044600         VARYING SCR-IDX FROM 1 BY 1
044700             UNTIL SCR-IDX > WS-SCRIP-COUNT.
044800*
044900     IF WS-SCRIP-FOUND-IDX = ZERO
045000         ADD 1 TO WS-SCRIP-COUNT
045100         MOVE WS-SCRIP-COUNT TO WS-SCRIP-FOUND-IDX
045200         SET SCR-IDX TO WS-SCRIP-FOUND-IDX
045300         INITIALIZE SCRIP-ENTRY(SCR-IDX)
045400         MOVE TXN-SCRIP-CODE TO SCR-CODE(SCR-IDX)
045500         MOVE TXN-SCRIP-NAME TO SCR-NAME(SCR-IDX)
045600     ELSE
045700         SET SCR-IDX TO WS-SCRIP-FOUND-IDX
045800     END-IF.
045900*
046000 211-SCAN-ONE-SCRIP-ENTRY.
046100*
046200     IF SCR-CODE(SCR-IDX) = TXN-SCRIP-CODE
046300         MOVE SCR-IDX TO WS-SCRIP-FOUND-IDX
046400     END-IF.
046500*
046600 220-BUILD-TX-CASH-FLOW.
046700*
046800     MOVE TXN-TYPE TO WS-TX-TYPE-WORK.
046900     INSPECT WS-TX-TYPE-WORK CONVERTING
047000         'abcdefghijklmnopqrstuvwxyz' TO
047100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
047200*
047300     IF WS-TX-TYPE-WORK = 'BUY ' OR WS-TX-TYPE-WORK = 'B   '
047400         COMPUTE WS-TX-AMOUNT ROUNDED =
047500             0 - (TXN-QTY * TXN-PRICE)
047600     ELSE
047700         COMPUTE WS-TX-AMOUNT ROUNDED =
047800             TXN-QTY * TXN-PRICE
047900     END-IF.
048000*
048100     ADD 1 TO SCR-CASH-FLOW-COUNT(SCR-IDX).
048200     SET SCR-CF-IDX TO SCR-CASH-FLOW-COUNT(SCR-IDX).
048300     MOVE WS-TX-AMOUNT TO TX-AMOUNT(SCR-IDX, SCR-CF-IDX).
048400     MOVE WS-DP-CCYYMMDD TO TX-WHEN(SCR-IDX, SCR-CF-IDX).
048500*
048600     IF WS-TX-AMOUNT < 0
048700         SET SCR-HAS-OUTFLOW(SCR-IDX) TO TRUE
048800         COMPUTE SCR-TOTAL-INVESTED(SCR-IDX) ROUNDED =
048900             SCR-TOTAL-INVESTED(SCR-IDX) - WS-TX-AMOUNT
049000     ELSE
049100         IF WS-TX-AMOUNT > 0
049200             COMPUTE SCR-TOTAL-INFLOW(SCR-IDX) ROUNDED =
049300                 SCR-TOTAL-INFLOW(SCR-IDX) + WS-TX-AMOUNT
049400         END-IF
049500     END-IF.
049600*
049700 230-PARSE-TX-DATE.
049800*
049900     MOVE TXN-DATE-DD  TO WS-DP-DD.
050000     MOVE TXN-DATE-MON TO WS-DP-MON-TEXT.
050100     MOVE TXN-DATE-YY  TO WS-DP-YY.
050200     INSPECT WS-DP-MON-TEXT CONVERTING
050300         'abcdefghijklmnopqrstuvwxyz' TO
050400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
050500*
050600     PERFORM 235-CONVERT-MONTH-NAME.
050700*
050800     IF NOT WS-DP-MONTH-FOUND
050900         DISPLAY 'FATAL - UNPARSEABLE TX DATE: '
051000                 TXN-DATE-EXTERNAL ' SCRIP: ' TXN-SCRIP-CODE
051100         PERFORM 999-ABEND-STOP
051200     ELSE
051300         IF WS-DP-YY < 69
051400             COMPUTE WS-DP-CCYY = 2000 + WS-DP-YY
051500         ELSE
051600             COMPUTE WS-DP-CCYY = 1900 + WS-DP-YY
051700         END-IF
051800         COMPUTE WS-DP-CCYYMMDD =
051900             (WS-DP-CCYY * 10000) + (WS-DP-MM * 100) + WS-DP-DD
052000     END-IF.
052100*
052200 235-CONVERT-MONTH-NAME.
052300*
052400     MOVE 'N' TO WS-DP-FOUND-SW.
052500     MOVE ZERO TO WS-DP-MM.
052600     PERFORM 236-SCAN-ONE-MONTH-ENTRY
052700         VARYING MTH-IDX FROM 1 BY 1
052800             UNTIL MTH-IDX > 12.
052900*
053000 236-SCAN-ONE-MONTH-ENTRY.
053100*
053200     IF WS-MONTH-ABBR(MTH-IDX) = WS-DP-MON-TEXT
053300         MOVE WS-MONTH-NUM(MTH-IDX) TO WS-DP-MM
053400         MOVE 'Y' TO WS-DP-FOUND-SW
053500     END-IF.
053600*
053700 240-DATE-TO-JULIAN-DAY.
053800*
053900*    ENTRY: WS-JUL-CCYY, WS-JUL-MM, WS-JUL-DD
054000*    EXIT : WS-JUL-RESULT (JULIAN DAY NUMBER)
054100*
054200     COMPUTE WS-JUL-A = (14 - WS-JUL-MM) / 12.
054300     COMPUTE WS-JUL-Y2 = WS-JUL-CCYY + 4800 - WS-JUL-A.
054400     COMPUTE WS-JUL-M2 = WS-JUL-MM + (12 * WS-JUL-A) - 3.
054500     COMPUTE WS-JUL-T1 = (153 * WS-JUL-M2 + 2) / 5.
054600     COMPUTE WS-JUL-RESULT =
054700         WS-JUL-DD + WS-JUL-T1 + (365 * WS-JUL-Y2)
054800         + (WS-JUL-Y2 / 4) - (WS-JUL-Y2 / 100)
054900         + (WS-JUL-Y2 / 400) - 32045.
055000*
055100 245-JULIAN-DAY-TO-DATE.
055200*
055300*    ENTRY: WS-JUL-RESULT (JULIAN DAY NUMBER)
055400*    EXIT : WS-JUL-CCYY, WS-JUL-MM, WS-JUL-DD
055500*
055600     COMPUTE WS-JUL-B = WS-JUL-RESULT + 32044.
055700     COMPUTE WS-JUL-C = ((4 * WS-JUL-B) + 3) / 146097.
055800     COMPUTE WS-JUL-D = WS-JUL-B - ((146097 * WS-JUL-C) / 4).
055900     COMPUTE WS-JUL-E = ((4 * WS-JUL-D) + 3) / 1461.
056000     COMPUTE WS-JUL-M2 = WS-JUL-D - ((1461 * WS-JUL-E) / 4).
056100     COMPUTE WS-JUL-M = ((5 * WS-JUL-M2) + 2) / 153.
056200     COMPUTE WS-JUL-DD =
056300         WS-JUL-M2 - (((153 * WS-JUL-M) + 2) / 5) + 1.
056400     COMPUTE WS-JUL-MM = WS-JUL-M + 3 - (12 * (WS-JUL-M / 10)).
056500     COMPUTE WS-JUL-CCYY =
056600         (100 * WS-JUL-C) + WS-JUL-E - 4800 + (WS-JUL-M / 10).
056700*
056800 250-PARSE-DECIMAL-TEXT.
056900*
057000*    ENTRY: WS-DEC-TEXT (E.G. "1234.56" OR "1234")
057100*    EXIT : WS-DEC-VALUE (IMPLIED 2-DECIMAL NUMERIC)
057200*
057300     MOVE SPACES TO WS-DEC-INT-TEXT WS-DEC-DEC-TEXT.
057400     UNSTRING WS-DEC-TEXT DELIMITED BY '.'
057500         INTO WS-DEC-INT-TEXT WS-DEC-DEC-TEXT
057600     END-UNSTRING.
057700     INSPECT WS-DEC-DEC-TEXT REPLACING ALL SPACE BY '0'.
057800     MOVE WS-DEC-INT-TEXT           TO WS-DEC-VALUE-INT.
057900     MOVE WS-DEC-DEC-TEXT(1:2)      TO WS-DEC-VALUE-DEC.
058000*
058100 300-READ-SUMMARY-RECORD.
058200*
058300     IF WS-SUM-IS-HEADER
058400         READ SUM-FILE
058500             AT END MOVE 'Y' TO WS-SUM-EOF-SW
058600         END-READ
058700         MOVE 'N' TO WS-SUM-HEADER-SW
058800     ELSE
058900         READ SUM-FILE
059000             AT END MOVE 'Y' TO WS-SUM-EOF-SW
059100         END-READ
059200     END-IF.
059300*
059400 310-PROCESS-SUMMARY.
059500*
059600     MOVE SPACES TO WS-SUM-COLUMNS.
059700     UNSTRING SUM-LINE-IN DELIMITED BY WS-COMMA-DELIM
059800         INTO WS-SUM-COL-01 WS-SUM-COL-02 WS-SUM-COL-03
059900              WS-SUM-COL-04 WS-SUM-COL-05 WS-SUM-COL-06
060000              WS-SUM-COL-07 WS-SUM-COL-08 WS-SUM-COL-09
060100     END-UNSTRING.
060200*
060300     MOVE WS-SUM-COL-01          TO SUM-SCRIP-CODE.
060400     MOVE WS-SUM-COL-02          TO SUM-SCRIP-NAME.
060500     MOVE WS-SUM-COL-04(1:7)     TO SUM-HOLDING-QTY.
060600     MOVE WS-SUM-COL-09          TO WS-DEC-TEXT.
060700     PERFORM 250-PARSE-DECIMAL-TEXT.
060800     MOVE WS-DEC-VALUE           TO SUM-MARKET-VALUE.
060900*
061000     MOVE SUM-SCRIP-CODE TO TXN-SCRIP-CODE.
061100     MOVE SUM-SCRIP-NAME TO TXN-SCRIP-NAME.
061200     PERFORM 210-FIND-OR-ADD-SCRIP.
061300*
061400     MOVE SUM-HOLDING-QTY TO SCR-HOLDING-QTY(SCR-IDX).
061500*
061600     IF SUM-MARKET-VALUE > 0 AND SUM-HOLDING-QTY > 0
061700         PERFORM 320-BUILD-MKT-VALUE-CASH-FLOW
061800     END-IF.
061900*
062000     PERFORM 300-READ-SUMMARY-RECORD.
062100*
062200 320-BUILD-MKT-VALUE-CASH-FLOW.
062300*
062400     ADD 1 TO SCR-CASH-FLOW-COUNT(SCR-IDX).
062500     SET SCR-CF-IDX TO SCR-CASH-FLOW-COUNT(SCR-IDX).
062600     MOVE SUM-MARKET-VALUE TO TX-AMOUNT(SCR-IDX, SCR-CF-IDX).
062700     MOVE WS-RUN-CCYYMMDD  TO TX-WHEN(SCR-IDX, SCR-CF-IDX).
062800*
062900     COMPUTE SCR-TOTAL-INFLOW(SCR-IDX) ROUNDED =
063000         SCR-TOTAL-INFLOW(SCR-IDX) + SUM-MARKET-VALUE.
063100*
063200 400-BUILD-MASTER-CASHFLOW-TABLE.
063300*
063400     MOVE ZERO TO WS-MASTER-CF-COUNT.
063500     PERFORM 410-BUILD-ONE-SCRIP-INTO-MASTER
063600         VARYING SCR-IDX FROM 1 BY 1
063700             UNTIL SCR-IDX > WS-SCRIP-COUNT.
063800*
063900 410-BUILD-ONE-SCRIP-INTO-MASTER.
064000*
064100     PERFORM 411-BUILD-ONE-MASTER-ENTRY
064200         VARYING SCR-CF-IDX FROM 1 BY 1
064300             UNTIL SCR-CF-IDX > SCR-CASH-FLOW-COUNT(SCR-IDX).
064400*
064500 411-BUILD-ONE-MASTER-ENTRY.
064600*
064700     ADD 1 TO WS-MASTER-CF-COUNT.
064800     SET MX-IDX TO WS-MASTER-CF-COUNT.
064900     MOVE TX-AMOUNT(SCR-IDX, SCR-CF-IDX) TO MX-AMOUNT(MX-IDX).
065000     MOVE TX-WHEN(SCR-IDX, SCR-CF-IDX)   TO MX-WHEN(MX-IDX).
065100*
065200 500-COMPUTE-PORTFOLIO-TOTALS.
065300*
065400     MOVE ZERO TO WS-PORT-TOTAL-INVESTED WS-PORT-TOTAL-INFLOW
065500                  WS-PORT-TX-COUNT WS-PORT-HOLDING-DAYS.
065600*
065700     PERFORM 501-ACCUMULATE-ONE-MASTER-ENTRY
065800         VARYING MX-IDX FROM 1 BY 1
065900             UNTIL MX-IDX > WS-MASTER-CF-COUNT.
066000*
066100     COMPUTE WS-PORT-TOTAL-PNL ROUNDED =
066200         WS-PORT-TOTAL-INFLOW - WS-PORT-TOTAL-INVESTED.
066300*
066400     PERFORM 510-LOAD-XIRR-SCRATCH-FOR-PORTFOLIO.
066500     PERFORM 600-SOLVE-XIRR-RATE.
066600     MOVE WS-XIRR-RATE TO WS-PORT-XIRR-RATE.
066700*
066800 501-ACCUMULATE-ONE-MASTER-ENTRY.
066900*
067000     ADD 1 TO WS-PORT-TX-COUNT.
067100     IF MX-AMOUNT(MX-IDX) < 0
067200         COMPUTE WS-PORT-TOTAL-INVESTED ROUNDED =
067300             WS-PORT-TOTAL-INVESTED - MX-AMOUNT(MX-IDX)
067400     ELSE
067500         IF MX-AMOUNT(MX-IDX) > 0
067600             COMPUTE WS-PORT-TOTAL-INFLOW ROUNDED =
067700                 WS-PORT-TOTAL-INFLOW + MX-AMOUNT(MX-IDX)
067800         END-IF
067900     END-IF.
068000*
068100     IF MX-AMOUNT(MX-IDX) NOT = 0
068200         IF MX-IDX = 1
068300             MOVE MX-WHEN(MX-IDX) TO WS-PORT-FIRST-JULIAN
068400             MOVE MX-WHEN(MX-IDX) TO WS-PORT-LAST-JULIAN
068500         ELSE
068600             IF MX-WHEN(MX-IDX) < WS-PORT-FIRST-JULIAN
068700                 MOVE MX-WHEN(MX-IDX) TO WS-PORT-FIRST-JULIAN
068800             END-IF
068900             IF MX-WHEN(MX-IDX) > WS-PORT-LAST-JULIAN
069000                 MOVE MX-WHEN(MX-IDX) TO WS-PORT-LAST-JULIAN
069100             END-IF
069200         END-IF
069300     END-IF.
069400*
069500 510-LOAD-XIRR-SCRATCH-FOR-PORTFOLIO.
069600*
069700     MOVE ZERO TO WS-XIRR-CF-COUNT.
069800     PERFORM 511-LOAD-ONE-PORTFOLIO-CASHFLOW
069900         VARYING MX-IDX FROM 1 BY 1
070000             UNTIL MX-IDX > WS-MASTER-CF-COUNT.
070100*
070200 511-LOAD-ONE-PORTFOLIO-CASHFLOW.
070300*
070400     ADD 1 TO WS-XIRR-CF-COUNT.
070500     SET XCF-IDX TO WS-XIRR-CF-COUNT.
070600     MOVE MX-AMOUNT(MX-IDX) TO XC-AMOUNT(XCF-IDX).
070700     MOVE MX-WHEN(MX-IDX)   TO XC-WHEN(XCF-IDX).
070800*
070900 600-SOLVE-XIRR-RATE.
071000*
071100     MOVE 'N' TO WS-XIRR-HAS-OUTFLOW-SW WS-XIRR-HAS-INFLOW-SW
071200                 WS-XIRR-RESULT-VALID-SW WS-XIRR-CONVERGED-SW
071300                 WS-XIRR-DIVERGED-SW.
071400     MOVE ZERO TO WS-XIRR-ITER-COUNT WS-XIRR-BI-ITER-COUNT.
071500     MOVE 0.1 TO WS-XIRR-RATE.
071600*
071700     PERFORM 601-CHECK-ONE-CASHFLOW-SIGN
071800         VARYING XCF-IDX FROM 1 BY 1
071900             UNTIL XCF-IDX > WS-XIRR-CF-COUNT.
072000*
072100     IF WS-XIRR-HAS-OUTFLOW AND WS-XIRR-HAS-INFLOW
072200         PERFORM 640-SORT-XIRR-CASHFLOWS
072300         PERFORM 645-STAMP-JULIAN-DAYS
072400         MOVE XC-JULIAN-DAY(1) TO WS-XIRR-BASE-JULIAN
072500*
072600         PERFORM 610-NEWTON-RAPHSON-ITERATE
072700             UNTIL WS-XIRR-CONVERGED
072800                OR WS-XIRR-DIVERGED
072900                OR WS-XIRR-ITER-COUNT > 100
073000*
073100         IF NOT WS-XIRR-CONVERGED
073200             PERFORM 620-BISECTION-FALLBACK
073300         END-IF
073400*
073500         MOVE 'Y' TO WS-XIRR-RESULT-VALID-SW
073600     ELSE
073700         MOVE ZERO TO WS-XIRR-RATE
073800     END-IF.
073900*
074000 601-CHECK-ONE-CASHFLOW-SIGN.
074100*
074200     IF XC-AMOUNT(XCF-IDX) < 0
074300         MOVE 'Y' TO WS-XIRR-HAS-OUTFLOW-SW
074400     END-IF.
074500     IF XC-AMOUNT(XCF-IDX) > 0
074600         MOVE 'Y' TO WS-XIRR-HAS-INFLOW-SW
074700     END-IF.
074800*
074900 610-NEWTON-RAPHSON-ITERATE.
075000*
075100     PERFORM 630-COMPUTE-NPV-AND-SLOPE.
075200*
075300     IF WS-XIRR-SLOPE = 0
075400         MOVE 'Y' TO WS-XIRR-DIVERGED-SW
075500     ELSE
075600         COMPUTE WS-XIRR-RATE-NEW ROUNDED =
075700             WS-XIRR-RATE - (WS-XIRR-NPV / WS-XIRR-SLOPE)
075800         IF WS-XIRR-RATE-NEW < -0.9999
075900            OR WS-XIRR-RATE-NEW > 10
076000             MOVE 'Y' TO WS-XIRR-DIVERGED-SW
076100         ELSE
076200             MOVE WS-XIRR-RATE-NEW TO WS-XIRR-RATE
076300             IF (WS-XIRR-NPV < 0.000001)
076400                AND (WS-XIRR-NPV > -0.000001)
076500                 MOVE 'Y' TO WS-XIRR-CONVERGED-SW
076600             END-IF
076700         END-IF
076800     END-IF.
076900*
077000     ADD 1 TO WS-XIRR-ITER-COUNT.
077100*
077200 620-BISECTION-FALLBACK.
077300*
077400     MOVE -0.9999 TO WS-XIRR-LOW.
077500     MOVE 10      TO WS-XIRR-HIGH.
077600     MOVE ZERO    TO WS-XIRR-BI-ITER-COUNT.
077700*
077800     MOVE WS-XIRR-LOW TO WS-XIRR-RATE.
077900     PERFORM 630-COMPUTE-NPV-AND-SLOPE.
078000     MOVE WS-XIRR-NPV TO WS-XIRR-NPV-LOW.
078100*
078200     PERFORM 625-BISECTION-STEP
078300         UNTIL WS-XIRR-CONVERGED
078400            OR WS-XIRR-BI-ITER-COUNT > 200.
078500*
078600 625-BISECTION-STEP.
078700*
078800     COMPUTE WS-XIRR-MID ROUNDED =
078900         (WS-XIRR-LOW + WS-XIRR-HIGH) / 2.
079000     MOVE WS-XIRR-MID TO WS-XIRR-RATE.
079100     PERFORM 630-COMPUTE-NPV-AND-SLOPE.
079200     MOVE WS-XIRR-NPV TO WS-XIRR-NPV-MID.
079300*
079400     IF (WS-XIRR-NPV-MID < 0.000001)
079500        AND (WS-XIRR-NPV-MID > -0.000001)
079600         MOVE 'Y' TO WS-XIRR-CONVERGED-SW
079700     ELSE
079800         IF (WS-XIRR-NPV-LOW < 0 AND WS-XIRR-NPV-MID < 0)
079900            OR (WS-XIRR-NPV-LOW > 0 AND WS-XIRR-NPV-MID > 0)
080000             MOVE WS-XIRR-MID TO WS-XIRR-LOW
080100             MOVE WS-XIRR-NPV-MID TO WS-XIRR-NPV-LOW
080200         ELSE
080300             MOVE WS-XIRR-MID TO WS-XIRR-HIGH
080400         END-IF
080500     END-IF.
080600*
080700     ADD 1 TO WS-XIRR-BI-ITER-COUNT.
080800*
080900 630-COMPUTE-NPV-AND-SLOPE.
081000*
081100     MOVE ZERO TO WS-XIRR-NPV WS-XIRR-SLOPE.
081200*
081300     PERFORM 631-ACCUMULATE-ONE-NPV-TERM
081400         VARYING XCF-IDX FROM 1 BY 1
081500             UNTIL XCF-IDX > WS-XIRR-CF-COUNT.
081600*
081700 631-ACCUMULATE-ONE-NPV-TERM.
081800*
081900     COMPUTE WS-XIRR-YEARS ROUNDED =
082000         (XC-JULIAN-DAY(XCF-IDX) - WS-XIRR-BASE-JULIAN) / 365.
082100     COMPUTE WS-XIRR-DISCOUNT ROUNDED =
082200         (1 + WS-XIRR-RATE) ** WS-XIRR-YEARS.
082300     IF WS-XIRR-DISCOUNT NOT = 0
082400         COMPUTE WS-XIRR-NPV ROUNDED = WS-XIRR-NPV +
082500             (XC-AMOUNT(XCF-IDX) / WS-XIRR-DISCOUNT)
082600         COMPUTE WS-XIRR-SLOPE ROUNDED = WS-XIRR-SLOPE -
082700             (WS-XIRR-YEARS * XC-AMOUNT(XCF-IDX)
082800              / (WS-XIRR-DISCOUNT * (1 + WS-XIRR-RATE)))
082900     END-IF.
083000*
083100 640-SORT-XIRR-CASHFLOWS.
083200*
083300     PERFORM 642-SORT-ONE-ENTRY-INTO-PLACE
083400         VARYING WS-SORT-OUTER FROM 2 BY 1
083500             UNTIL WS-SORT-OUTER > WS-XIRR-CF-COUNT.
083600*
083700 642-SORT-ONE-ENTRY-INTO-PLACE.
083800*
083900     SET XCF-IDX TO WS-SORT-OUTER.
084000     MOVE XC-AMOUNT(XCF-IDX) TO WS-SORT-HOLD-AMOUNT.
084100     MOVE XC-WHEN(XCF-IDX)   TO WS-SORT-HOLD-WHEN.
084200     MOVE WS-SORT-OUTER TO WS-SORT-INNER.
084300     PERFORM 641-SORT-SHIFT-DOWN
084400         UNTIL WS-SORT-INNER <= 1.
084500     SET XCF-IDX TO WS-SORT-INNER.
084600     MOVE WS-SORT-HOLD-AMOUNT TO XC-AMOUNT(XCF-IDX).
084700     MOVE WS-SORT-HOLD-WHEN   TO XC-WHEN(XCF-IDX).
084800*
084900 641-SORT-SHIFT-DOWN.
085000*
085100     SET XCF-IDX TO WS-SORT-INNER.
085200     IF WS-SORT-INNER > 1
085300         SUBTRACT 1 FROM XCF-IDX
085400         IF XC-WHEN(XCF-IDX) > WS-SORT-HOLD-WHEN
085500             SET XCF-IDX TO WS-SORT-INNER
085600             SUBTRACT 1 FROM XCF-IDX
085700             MOVE XC-AMOUNT(XCF-IDX) TO
085800                  XC-AMOUNT(WS-SORT-INNER)
085900             MOVE XC-WHEN(XCF-IDX) TO
086000                  XC-WHEN(WS-SORT-INNER)
086100             SUBTRACT 1 FROM WS-SORT-INNER
086200         ELSE
086300             MOVE 1 TO WS-SORT-INNER
086400         END-IF
086500     ELSE
086600         MOVE 1 TO WS-SORT-INNER
086700     END-IF.
086800*
086900 645-STAMP-JULIAN-DAYS.
087000*
087100     PERFORM 646-STAMP-ONE-JULIAN-DAY
087200         VARYING XCF-IDX FROM 1 BY 1
087300             UNTIL XCF-IDX > WS-XIRR-CF-COUNT.
087400*
087500 646-STAMP-ONE-JULIAN-DAY.
087600*
087700     MOVE XC-WHEN-CCYY(XCF-IDX) TO WS-JUL-CCYY.
087800     MOVE XC-WHEN-MM(XCF-IDX)   TO WS-JUL-MM.
087900     MOVE XC-WHEN-DD(XCF-IDX)   TO WS-JUL-DD.
088000     PERFORM 240-DATE-TO-JULIAN-DAY.
088100     MOVE WS-JUL-RESULT TO XC-JULIAN-DAY(XCF-IDX).
088200*
088300 700-WRITE-OUTPUT-HEADER.
088400*
088500     WRITE RPT-REC FROM RPT-HEADER-LINE.
088600*
088700 710-WRITE-PORTFOLIO-ROW.
088800*
088900     MOVE SPACES TO RPT-DETAIL-LINE.
089000     MOVE 'Portfolio'          TO OUT-CODE.
089100     MOVE 'Portfolio'          TO OUT-NAME.
089200     MOVE SPACES               TO OUT-HELD-QTY-ALPHA.
089300*
089400     IF WS-XIRR-RESULT-VALID
089500         COMPUTE OUT-XIRR-PCT-ED ROUNDED =
089600             WS-PORT-XIRR-RATE * 100
089700     ELSE
089800         MOVE 'NaN' TO OUT-XIRR-PCT-ALPHA
089900     END-IF.
090000*
090100     MOVE WS-PORT-TX-COUNT       TO OUT-TX-COUNT-ED.
090200     COMPUTE WS-PORT-HOLDING-DAYS =
090300         WS-PORT-LAST-JULIAN - WS-PORT-FIRST-JULIAN.
090400     PERFORM 750-FORMAT-HOLDING-PERIOD.
090500     MOVE WS-PORT-TOTAL-INVESTED TO OUT-TOTAL-INVESTED-ED.
090600     MOVE WS-PORT-TOTAL-PNL      TO OUT-TOTAL-PNL-ED.
090700     MOVE 'NaN'                  TO OUT-WEIGHTED-SCORE-ALPHA.
090800*
090900     WRITE RPT-REC FROM RPT-DETAIL-LINE.
091000*
091100 720-WRITE-SCRIP-ROWS.
091200*
091300     MOVE 'N' TO WS-SCRIP-ERROR-SW.
091400*
091500     IF SCR-CASH-FLOW-COUNT(SCR-IDX) = ZERO
091600         MOVE 'Y' TO WS-SCRIP-ERROR-SW
091700         DISPLAY 'WARNING - SCRIP WITH NO CASH FLOWS SKIPPED: '
091800                 SCR-CODE(SCR-IDX)
091900     END-IF.
092000*
092100     IF NOT WS-SCRIP-IN-ERROR
092200         PERFORM 730-COMPUTE-SCRIP-TOTALS
092300     END-IF.
092400*
092500     IF NOT WS-SCRIP-IN-ERROR
092600         MOVE SPACES TO RPT-DETAIL-LINE
092700         MOVE SCR-CODE(SCR-IDX)  TO OUT-CODE
092800         MOVE SCR-NAME(SCR-IDX)  TO OUT-NAME
092900*
093000         IF SCR-XIRR-ELIGIBLE(SCR-IDX)
093100             COMPUTE OUT-XIRR-PCT-ED ROUNDED =
093200                 SCR-XIRR-RATE(SCR-IDX) * 100
093300         ELSE
093400             MOVE 'NaN' TO OUT-XIRR-PCT-ALPHA
093500         END-IF
093600*
093700         MOVE SCR-CASH-FLOW-COUNT(SCR-IDX) TO OUT-TX-COUNT-ED
093800         MOVE SCR-HOLDING-DAYS(SCR-IDX)
093900                             TO WS-PERIOD-DAYS-REMAIN
094000         PERFORM 750-FORMAT-HOLDING-PERIOD
094100         MOVE SCR-HOLDING-QTY(SCR-IDX)   TO OUT-HELD-QTY-ED
094200         MOVE SCR-TOTAL-INVESTED(SCR-IDX)
094300                             TO OUT-TOTAL-INVESTED-ED
094400         MOVE SCR-TOTAL-PNL(SCR-IDX)     TO OUT-TOTAL-PNL-ED
094500*
094600         IF SCR-XIRR-ELIGIBLE(SCR-IDX)
094700             COMPUTE OUT-WEIGHTED-SCORE-ED ROUNDED =
094800                 SCR-WEIGHTED-SCORE(SCR-IDX)
094900         ELSE
095000             MOVE 'NaN' TO OUT-WEIGHTED-SCORE-ALPHA
095100         END-IF
095200*
095300         WRITE RPT-REC FROM RPT-DETAIL-LINE
095400     END-IF.
095500*
095600 730-COMPUTE-SCRIP-TOTALS.
095700*
095800     COMPUTE SCR-TOTAL-PNL(SCR-IDX) ROUNDED =
095900         SCR-TOTAL-INFLOW(SCR-IDX) - SCR-TOTAL-INVESTED(SCR-IDX).
096000*
096100     MOVE HIGH-VALUES TO SCR-FIRST-DATE(SCR-IDX).
096200     MOVE LOW-VALUES  TO SCR-LAST-DATE(SCR-IDX).
096300*
096400     PERFORM 731-CHECK-ONE-SCRIP-CASHFLOW-DATE
096500         VARYING SCR-CF-IDX FROM 1 BY 1
096600             UNTIL SCR-CF-IDX > SCR-CASH-FLOW-COUNT(SCR-IDX).
096700*
096800     MOVE SCR-FIRST-DATE(SCR-IDX)(1:4) TO WS-JUL-CCYY.
096900     MOVE SCR-FIRST-DATE(SCR-IDX)(5:2) TO WS-JUL-MM.
097000     MOVE SCR-FIRST-DATE(SCR-IDX)(7:2) TO WS-JUL-DD.
097100     PERFORM 240-DATE-TO-JULIAN-DAY.
097200     MOVE WS-JUL-RESULT TO WS-JUL-B.
097300*
097400     MOVE SCR-LAST-DATE(SCR-IDX)(1:4) TO WS-JUL-CCYY.
097500     MOVE SCR-LAST-DATE(SCR-IDX)(5:2) TO WS-JUL-MM.
097600     MOVE SCR-LAST-DATE(SCR-IDX)(7:2) TO WS-JUL-DD.
097700     PERFORM 240-DATE-TO-JULIAN-DAY.
097800*
097900     COMPUTE SCR-HOLDING-DAYS(SCR-IDX) =
098000         WS-JUL-RESULT - WS-JUL-B.
098100*
098200     IF SCR-HAS-OUTFLOW(SCR-IDX)
098300         SET SCR-XIRR-ELIGIBLE(SCR-IDX) TO TRUE
098400         PERFORM 735-LOAD-XIRR-SCRATCH-FOR-SCRIP
098500         PERFORM 600-SOLVE-XIRR-RATE
098600         MOVE WS-XIRR-RATE TO SCR-XIRR-RATE(SCR-IDX)
098700         PERFORM 740-COMPUTE-WEIGHTED-SCORE
098800     ELSE
098900         SET SCR-XIRR-ELIGIBLE(SCR-IDX) TO FALSE
099000     END-IF.
099100*
099200 731-CHECK-ONE-SCRIP-CASHFLOW-DATE.
099300*
099400     IF TX-AMOUNT(SCR-IDX, SCR-CF-IDX) NOT = 0
099500         IF TX-WHEN(SCR-IDX, SCR-CF-IDX)
099600                             < SCR-FIRST-DATE(SCR-IDX)
099700             MOVE TX-WHEN(SCR-IDX, SCR-CF-IDX)
099800                             TO SCR-FIRST-DATE(SCR-IDX)
099900         END-IF
100000         IF TX-WHEN(SCR-IDX, SCR-CF-IDX)
100100                             > SCR-LAST-DATE(SCR-IDX)
100200             MOVE TX-WHEN(SCR-IDX, SCR-CF-IDX)
100300                             TO SCR-LAST-DATE(SCR-IDX)
100400         END-IF
100500     END-IF.
100600*
100700 735-LOAD-XIRR-SCRATCH-FOR-SCRIP.
100800*
100900     MOVE ZERO TO WS-XIRR-CF-COUNT.
101000     PERFORM 736-LOAD-ONE-SCRIP-CASHFLOW
101100         VARYING SCR-CF-IDX FROM 1 BY 1
101200             UNTIL SCR-CF-IDX > SCR-CASH-FLOW-COUNT(SCR-IDX).
101300*
101400 736-LOAD-ONE-SCRIP-CASHFLOW.
101500*
101600     ADD 1 TO WS-XIRR-CF-COUNT.
101700     SET XCF-IDX TO WS-XIRR-CF-COUNT.
101800     MOVE TX-AMOUNT(SCR-IDX, SCR-CF-IDX) TO XC-AMOUNT(XCF-IDX).
101900     MOVE TX-WHEN(SCR-IDX, SCR-CF-IDX)   TO XC-WHEN(XCF-IDX).
102000*
102100 740-COMPUTE-WEIGHTED-SCORE.
102200*
102300     IF WS-PORT-TOTAL-INVESTED = 0
102400         DISPLAY 'ZERO PORTFOLIO INVESTED - WEIGHTED SCORE '
102500                 'SKIPPED FOR SCRIP: ' SCR-CODE(SCR-IDX)
102600         SET SCR-XIRR-ELIGIBLE(SCR-IDX) TO FALSE
102700     ELSE
102800         COMPUTE WS-SCRIP-WEIGHTED-BASE ROUNDED =
102900             (SCR-TOTAL-INVESTED(SCR-IDX) /
103000                  WS-PORT-TOTAL-INVESTED) * 100
103100             * (SCR-HOLDING-DAYS(SCR-IDX) / 365)
103200         COMPUTE SCR-WEIGHTED-SCORE(SCR-IDX) ROUNDED =
103300             WS-SCRIP-WEIGHTED-BASE * SCR-XIRR-RATE(SCR-IDX)
103400             * 100
103500     END-IF.
103600*
103700 750-FORMAT-HOLDING-PERIOD.
103800*
103900     MOVE WS-RUN-CCYY TO WS-PERIOD-CCYY.
104000     MOVE WS-RUN-MM   TO WS-PERIOD-MM.
104100     MOVE ZERO TO WS-PERIOD-YEARS-OUT WS-PERIOD-MONTHS-OUT.
104200*
104300     PERFORM 751-SUBTRACT-WHOLE-YEARS
104400         UNTIL WS-PERIOD-DAYS-REMAIN < WS-PERIOD-YEAR-LEN.
104500*
104600     PERFORM 752-SUBTRACT-WHOLE-MONTHS
104700         UNTIL WS-PERIOD-DAYS-REMAIN < WS-PERIOD-MONTH-LEN.
104800*
104900     MOVE WS-PERIOD-DAYS-REMAIN TO WS-PERIOD-DAYS-OUT.
105000*
105100     MOVE WS-PERIOD-YEARS-OUT  TO WS-PERIOD-YEARS-ED.
105200     MOVE WS-PERIOD-MONTHS-OUT TO WS-PERIOD-MONTHS-ED.
105300     MOVE WS-PERIOD-DAYS-OUT   TO WS-PERIOD-DAYS-ED.
105400*
105500     STRING WS-PERIOD-YEARS-ED  DELIMITED BY SIZE
105600            'Y '                DELIMITED BY SIZE
105700            WS-PERIOD-MONTHS-ED DELIMITED BY SIZE
105800            'M '                DELIMITED BY SIZE
105900            WS-PERIOD-DAYS-ED   DELIMITED BY SIZE
106000            'D'                 DELIMITED BY SIZE
106100         INTO OUT-HOLDING-PERIOD.
106200*
106300 751-SUBTRACT-WHOLE-YEARS.
106400*
106500     PERFORM 753-CHECK-LEAP-YEAR.
106600     IF WS-LEAP-YEAR
106700         MOVE 366 TO WS-PERIOD-YEAR-LEN
106800     ELSE
106900         MOVE 365 TO WS-PERIOD-YEAR-LEN
107000     END-IF.
107100*
107200     IF WS-PERIOD-DAYS-REMAIN >= WS-PERIOD-YEAR-LEN
107300         SUBTRACT WS-PERIOD-YEAR-LEN FROM WS-PERIOD-DAYS-REMAIN
107400         ADD 1 TO WS-PERIOD-YEARS-OUT
107500         ADD 1 TO WS-PERIOD-CCYY
107600     END-IF.
107700*
107800 752-SUBTRACT-WHOLE-MONTHS.
107900*
108000     PERFORM 753-CHECK-LEAP-YEAR.
108100     SET DIM-IDX TO WS-PERIOD-MM.
108200     MOVE WS-DIM-DAYS(DIM-IDX) TO WS-PERIOD-MONTH-LEN.
108300     IF WS-PERIOD-MM = 2 AND WS-LEAP-YEAR
108400         MOVE 29 TO WS-PERIOD-MONTH-LEN
108500     END-IF.
108600*
108700     IF WS-PERIOD-DAYS-REMAIN >= WS-PERIOD-MONTH-LEN
108800         SUBTRACT WS-PERIOD-MONTH-LEN FROM WS-PERIOD-DAYS-REMAIN
108900         ADD 1 TO WS-PERIOD-MONTHS-OUT
109000         ADD 1 TO WS-PERIOD-MM
109100         IF WS-PERIOD-MM > 12
109200             MOVE 1 TO WS-PERIOD-MM
109300             ADD 1 TO WS-PERIOD-CCYY
109400         END-IF
109500     END-IF.
109600*
109700 753-CHECK-LEAP-YEAR.
109800*
109900*    NO NUMVAL/MOD FUNCTION ON THIS COMPILER - DIVIDE WITH
110000*    REMAINDER STANDS IN FOR THE MODULUS TEST.
110100*
110200     MOVE 'N' TO WS-LEAP-YEAR-SW.
110300     DIVIDE WS-PERIOD-CCYY BY 400 GIVING WS-JUL-B
110400         REMAINDER WS-JUL-C.
110500     IF WS-JUL-C = 0
110600         MOVE 'Y' TO WS-LEAP-YEAR-SW
110700     ELSE
110800         DIVIDE WS-PERIOD-CCYY BY 100 GIVING WS-JUL-B
110900             REMAINDER WS-JUL-C
111000         IF WS-JUL-C = 0
111100             MOVE 'N' TO WS-LEAP-YEAR-SW
111200         ELSE
111300             DIVIDE WS-PERIOD-CCYY BY 4 GIVING WS-JUL-B
111400                 REMAINDER WS-JUL-C
111500             IF WS-JUL-C = 0
111600                 MOVE 'Y' TO WS-LEAP-YEAR-SW
111700             END-IF
111800         END-IF
111900     END-IF.
112000*
112100 800-INIT-RUN-DATE.
112200*
112300     IF CURRENT-YEAR < 69
112400         COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YEAR
112500     ELSE
112600         COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YEAR
112700     END-IF.
112800     MOVE CURRENT-MONTH TO WS-RUN-MM.
112900     MOVE CURRENT-DAY   TO WS-RUN-DD.
113000*
113100     MOVE WS-RUN-CCYY TO WS-JUL-CCYY.
113200     MOVE WS-RUN-MM   TO WS-JUL-MM.
113300     MOVE WS-RUN-DD   TO WS-JUL-DD.
113400     PERFORM 240-DATE-TO-JULIAN-DAY.
113500     MOVE WS-JUL-RESULT TO WS-RUN-JULIAN-DAY.
113600*
113700 810-LOAD-MONTH-TABLE.
113800*
113900     MOVE 'JAN' TO WS-MONTH-ABBR(1).  MOVE 01 TO WS-MONTH-NUM(1).
114000     MOVE 'FEB' TO WS-MONTH-ABBR(2).  MOVE 02 TO WS-MONTH-NUM(2).
114100     MOVE 'MAR' TO WS-MONTH-ABBR(3).  MOVE 03 TO WS-MONTH-NUM(3).
114200     MOVE 'APR' TO WS-MONTH-ABBR(4).  MOVE 04 TO WS-MONTH-NUM(4).
114300     MOVE 'MAY' TO WS-MONTH-ABBR(5).  MOVE 05 TO WS-MONTH-NUM(5).
114400     MOVE 'JUN' TO WS-MONTH-ABBR(6).  MOVE 06 TO WS-MONTH-NUM(6).
114500     MOVE 'JUL' TO WS-MONTH-ABBR(7).  MOVE 07 TO WS-MONTH-NUM(7).
114600     MOVE 'AUG' TO WS-MONTH-ABBR(8).  MOVE 08 TO WS-MONTH-NUM(8).
114700     MOVE 'SEP' TO WS-MONTH-ABBR(9).  MOVE 09 TO WS-MONTH-NUM(9).
114800     MOVE 'OCT' TO WS-MONTH-ABBR(10). MOVE 10 TO WS-MONTH-NUM(10).
114900     MOVE 'NOV' TO WS-MONTH-ABBR(11). MOVE 11 TO WS-MONTH-NUM(11).
115000     MOVE 'DEC' TO WS-MONTH-ABBR(12). MOVE 12 TO WS-MONTH-NUM(12).
115100*
115200 820-LOAD-DAYS-IN-MONTH-TABLE.
115300*
115400     MOVE 31 TO WS-DIM-DAYS(1).
115500     MOVE 28 TO WS-DIM-DAYS(2).
115600     MOVE 31 TO WS-DIM-DAYS(3).
115700     MOVE 30 TO WS-DIM-DAYS(4).
115800     MOVE 31 TO WS-DIM-DAYS(5).
115900     MOVE 30 TO WS-DIM-DAYS(6).
116000     MOVE 31 TO WS-DIM-DAYS(7).
116100     MOVE 31 TO WS-DIM-DAYS(8).
116200     MOVE 30 TO WS-DIM-DAYS(9).
116300     MOVE 31 TO WS-DIM-DAYS(10).
116400     MOVE 30 TO WS-DIM-DAYS(11).
116500     MOVE 31 TO WS-DIM-DAYS(12).
116600*
116700 900-CLOSE-FILES.
116800*
116900     CLOSE TXN-FILE.
117000     CLOSE SUM-FILE.
117100     CLOSE RPT-FILE.
117200*
117300 999-ABEND-STOP.
117400*
117500     MOVE 'Y' TO WS-ABEND-SW.
117600     DISPLAY 'PFXIRR01 ABENDING - SEE PRIOR MESSAGE'.
117700     PERFORM 900-CLOSE-FILES.
117800     STOP RUN WITH ERROR STATUS 16.
